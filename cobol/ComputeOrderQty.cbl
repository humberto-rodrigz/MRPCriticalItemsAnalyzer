000100*****************************************************************
000110* THIS SUBPROGRAM IS CALLED ONCE PER ACTIVE ITEM BY MRP-CRITICAL-
000120* ANALYSIS.  IT COMPUTES AVAILABLE STOCK, RUNS THE CRITICALITY
000130* TEST, AND FOR CRITICAL ITEMS COMPUTES THE QUANTITY TO ORDER.
000140* NON-CRITICAL ITEMS COME BACK WITH LS-ORDER-QTY = ZERO AND
000150* LS-CRITICAL-FLAG = "N" SO THE CALLER KNOWS TO DROP THEM.
000160*****************************************************************
000170 IDENTIFICATION               DIVISION.
000180*-----------------------------------------------------------------
000190 PROGRAM-ID.                  COMPUTE-ORDER-QTY.
000200 AUTHOR.                      C. A. FIGUEIREDO.
000210 INSTALLATION.                COMPRAS E SUPRIMENTOS - CPD.
000220 DATE-WRITTEN.                MARCH 12, 1991.
000230 DATE-COMPILED.
000240 SECURITY.                    CONFIDENTIAL - INTERNAL USE ONLY.
000250*-----------------------------------------------------------------
000260* CHANGE LOG
000270*    910312  CAF  ORIGINAL PROGRAM.  SPLIT OUT OF THE MAIN
000280*                 ANALYSIS PROGRAM SO THE FORMULA IS IN ONE
000290*                 PLACE FOR BOTH THE CRITICAL ITEMS RUN AND
000300*                 THE REORDER REPORT.
000310*    921130  LMA  WAREHOUSE 20 (QUARANTINE) STOCK NOW COUNTS AT
000320*                 ONE THIRD VALUE IN AVAILABLE STOCK.
000330*    970922  VRT  QUANTITY TO ORDER CLAMPED AT ZERO.
000340*    981103  VRT  Y2K REVIEW.  NO DATE FIELDS ARE USED BY THIS
000350*                 SUBPROGRAM.  NO CHANGE REQUIRED.          Y2K-08  
000360*    030827  RDA  ROUNDING CHANGED TO ROUND HALF AWAY FROM ZERO
000370*                 ON BOTH AVAILABLE STOCK AND QUANTITY TO ORDER.
000380*                 CHANGE TRACKED UNDER THIS TICKET.         CP-301  
000390*    040512  RDA  ADDED UPSI-0 DEBUG TRACE FOR USE WHEN BUYERS
000400*                 QUESTION A COMPUTED QUANTITY.  TURNED ON FROM
000410*                 THE JCL PARM CARD ONLY - NORMALLY OFF.
000420*-----------------------------------------------------------------
000430 ENVIRONMENT                  DIVISION.
000440*-----------------------------------------------------------------
000450 CONFIGURATION                SECTION.
000460 SOURCE-COMPUTER.             IBM-370.
000470 SPECIAL-NAMES.
000480     UPSI-0 ON STATUS IS WS-DEBUG-TRACE-ON.
000490*****************************************************************
000500 DATA                         DIVISION.
000510*-----------------------------------------------------------------
000520 WORKING-STORAGE              SECTION.
000530*-----------------------------------------------------------------
000540 77  WS-CALL-COUNT             PIC S9(7) COMP VALUE ZERO.
000550*-----------------------------------------------------------------
000560*    AVAILABLE STOCK IS CARRIED WITH TWO DECIMAL PLACES UNTIL
000570*    IT IS ROUNDED FOR LS-AVAIL-STOCK.  WS-AVAILABLE-STOCK-X
000580*    REDEFINES IT AS PLAIN TEXT SO 900-DEBUG-TRACE CAN DISPLAY
000590*    THE RAW BYTES WITHOUT AN EDIT PICTURE GETTING IN THE WAY.
000600 01  WS-AVAILABLE-STOCK        PIC S9(7)V99.
000610 01  WS-AVAILABLE-STOCK-X REDEFINES WS-AVAILABLE-STOCK
000620                               PIC X(05).
000630*-----------------------------------------------------------------
000640*    RAW QUANTITY TO ORDER, ROUNDED TO A WHOLE UNIT BEFORE THE
000650*    ZERO CLAMP IS APPLIED.  WS-RAW-QTY-X IS THE SAME DEBUG
000660*    ALIAS TECHNIQUE AS ABOVE.
000670 01  WS-RAW-QTY-ROUNDED        PIC S9(9) COMP.
000680 01  WS-RAW-QTY-X REDEFINES WS-RAW-QTY-ROUNDED
000690                               PIC X(04).
000700*-----------------------------------------------------------------
000710*    FULL-PARAMETER DUMP FOR THE DEBUG TRACE - ONE FIELD, EASY
000720*    TO DISPLAY ON ONE LINE.
000730 01  LS-CALC-PARMS-DUMP REDEFINES LS-CALC-PARMS
000740                               PIC X(38).
000750*-----------------------------------------------------------------
000760 LINKAGE                      SECTION.
000770 01  LS-CALC-PARMS.
000780     05  LS-STOCK-WH10         PIC S9(7)V99.
000790     05  LS-STOCK-WH20         PIC S9(7)V99.
000800     05  LS-MRP-DEMAND         PIC S9(7)V99.
000810     05  LS-SAFETY-STOCK       PIC S9(7)V99.
000820     05  LS-OPEN-ORDERS        PIC S9(7)V99.
000830     05  LS-AVAIL-STOCK        PIC S9(7).
000840     05  LS-ORDER-QTY          PIC S9(7).
000850     05  LS-CRITICAL-FLAG      PIC X(01).
000860*****************************************************************
000870 PROCEDURE                    DIVISION USING LS-CALC-PARMS.
000880*-----------------------------------------------------------------
000890 100-COMPUTE-ORDER-QTY.
000900     ADD     1 TO WS-CALL-COUNT.
000910     PERFORM 200-COMPUTE-AVAILABLE-STOCK  THRU 200-EXIT.
000920     PERFORM 300-TEST-CRITICALITY         THRU 300-EXIT.
000930     IF LS-CRITICAL-FLAG = "Y"
000940         PERFORM 400-COMPUTE-RAW-QTY      THRU 400-EXIT
000950         PERFORM 500-CLAMP-ORDER-QTY      THRU 500-EXIT
000960     ELSE
000970         MOVE ZERO TO LS-ORDER-QTY.
000980     PERFORM 600-ROUND-AVAILABLE-STOCK    THRU 600-EXIT.
000990     PERFORM 900-DEBUG-TRACE              THRU 900-EXIT.
001000     EXIT PROGRAM.
001010*-----------------------------------------------------------------
001020* WAREHOUSE 20 IS QUARANTINE/IN-PROCESS STOCK - IT COUNTS AT
001030* ONE THIRD VALUE TOWARD AVAILABLE STOCK.
001040*-----------------------------------------------------------------
001050 200-COMPUTE-AVAILABLE-STOCK.
001060     COMPUTE WS-AVAILABLE-STOCK ROUNDED =
001070             LS-STOCK-WH10 + (LS-STOCK-WH20 / 3).
001080 200-EXIT.
001090     EXIT.
001100*-----------------------------------------------------------------
001110* AN ITEM IS CRITICAL WHEN PROJECTED STOCK (AVAILABLE LESS
001120* DEMAND) FALLS BELOW THE SAFETY STOCK LEVEL.
001130*-----------------------------------------------------------------
001140 300-TEST-CRITICALITY.
001150     MOVE    "N" TO LS-CRITICAL-FLAG.
001160     IF (WS-AVAILABLE-STOCK - LS-MRP-DEMAND) < LS-SAFETY-STOCK
001170         MOVE "Y" TO LS-CRITICAL-FLAG.
001180 300-EXIT.
001190     EXIT.
001200*-----------------------------------------------------------------
001210* WS-RAW-QTY-ROUNDED HAS NO DECIMAL PLACES, SO THE ROUNDED
001220* PHRASE ROUNDS THE FORMULA RESULT TO THE NEAREST WHOLE UNIT -
001230* HALVES ROUND AWAY FROM ZERO.  THESE ARE PHYSICAL UNITS, NOT
001240* MONEY, SO THERE IS NO BANKER'S ROUNDING HERE.
001250*-----------------------------------------------------------------
001260 400-COMPUTE-RAW-QTY.
001270     COMPUTE WS-RAW-QTY-ROUNDED ROUNDED =
001280             LS-MRP-DEMAND - WS-AVAILABLE-STOCK
001290           + LS-SAFETY-STOCK - LS-OPEN-ORDERS.
001300 400-EXIT.
001310     EXIT.
001320
001330 500-CLAMP-ORDER-QTY.
001340     IF WS-RAW-QTY-ROUNDED < ZERO
001350         MOVE ZERO TO LS-ORDER-QTY
001360     ELSE
001370         MOVE WS-RAW-QTY-ROUNDED TO LS-ORDER-QTY.
001380 500-EXIT.
001390     EXIT.
001400
001410 600-ROUND-AVAILABLE-STOCK.
001420     COMPUTE LS-AVAIL-STOCK ROUNDED = WS-AVAILABLE-STOCK.
001430 600-EXIT.
001440     EXIT.
001450*-----------------------------------------------------------------
001460* OFF BY DEFAULT - TURNED ON FROM THE JCL PARM CARD (UPSI-0)
001470* WHEN A BUYER DISPUTES A COMPUTED ORDER QUANTITY.
001480*-----------------------------------------------------------------
001490 900-DEBUG-TRACE.
001500     IF WS-DEBUG-TRACE-ON
001510         DISPLAY "MRP0501D CALL NUMBER    : " WS-CALL-COUNT
001520         DISPLAY "MRP0501D PARAMETERS      : " LS-CALC-PARMS-DUMP
001530         DISPLAY "MRP0501D AVAILABLE STOCK : "
001540                 WS-AVAILABLE-STOCK-X
001550         DISPLAY "MRP0501D RAW ORDER QTY   : " WS-RAW-QTY-X.
001560 900-EXIT.
001570     EXIT.
