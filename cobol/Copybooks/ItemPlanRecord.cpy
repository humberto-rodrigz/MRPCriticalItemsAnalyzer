000100*****************************************************************
000110* COPYBOOK.....: ITEMPLAN
000120* DESCRIPTION..: LAYOUT OF ONE STOCK ITEM PLANNING RECORD AS
000130*                RECEIVED FROM THE PLANNING EXTRACT.  QUANTITY
000140*                FIELDS ARRIVE AS EDITED TEXT (DIGITS WITH AN
000150*                OPTIONAL DECIMAL POINT) AND MUST BE EDITED BY
000160*                300-VALIDATE-ITEM-FILE BEFORE THEY ARE TRUSTED.
000170*-----------------------------------------------------------------
000180* MAINT HISTORY
000190*    1991-04-02  CAF  ORIGINAL LAYOUT FOR MRP CRITICAL ITEMS RUN.
000200*    1994-11-08  LMA  WIDENED IP-MAIN-SUPPLIER TO X(20), TICKET
000210*                     SU-114, TO MATCH FORNECEDOR MASTER KEY.
000220*    1999-02-17  VRT  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
000230*                     NO CHANGE REQUIRED.  SIGNED OFF.
000240*-----------------------------------------------------------------
000250 01  ITEM-PLANNING-RECORD.
000260     05  IP-ITEM-CODE            PIC X(15).
000270     05  IP-ITEM-DESC            PIC X(30).
000280     05  IP-ITEM-STATUS          PIC X(10).
000290*        IP-QTY-FIELDS CARRIES THE FIVE QUANTITY COLUMNS AS RAW
000300*        TEXT.  IP-QTY-FIELDS-TABLE BELOW REDEFINES THE SAME
000310*        50 BYTES AS A 5-OCCURRENCE TABLE SO THE VALIDATE AND
000320*        ANALYZE PASSES CAN WALK THEM GENERICALLY.
000330     05  IP-QTY-FIELDS.
000340         10  IP-STOCK-WH10       PIC X(10).
000350         10  IP-STOCK-WH20       PIC X(10).
000360         10  IP-MRP-DEMAND       PIC X(10).
000370         10  IP-SAFETY-STOCK     PIC X(10).
000380         10  IP-OPEN-ORDERS      PIC X(10).
000390     05  IP-QTY-FIELDS-TABLE REDEFINES IP-QTY-FIELDS.
000400         10  IP-QTY-RAW          PIC X(10) OCCURS 5 TIMES.
000410     05  IP-MAIN-SUPPLIER        PIC X(20).
000420     05  IP-ITEM-OBS             PIC X(30).
000430     05  FILLER                  PIC X(05).
000440*-----------------------------------------------------------------
000450* IP-RECORD-DUMP REDEFINES THE WHOLE RECORD AS ONE ALPHANUMERIC
000460* FIELD SO THE ABEND PARAGRAPHS CAN DISPLAY IT VERBATIM WHEN A
000470* RECORD FAILS VALIDATION.
000480*-----------------------------------------------------------------
000490 01  IP-RECORD-DUMP REDEFINES ITEM-PLANNING-RECORD.
000500     05  IP-DUMP-TEXT            PIC X(159).
000510     05  FILLER                  PIC X(01).
