000100*****************************************************************
000110* COPYBOOK.....: CRITITEM
000120* DESCRIPTION..: LAYOUT OF ONE CRITICAL-ITEM WORK RECORD, BUILT
000130*                BY 441-BUILD-AND-RELEASE FOR EVERY ITEM THAT FAILS
000140*                THE CRITICALITY TEST.  USED BOTH AS THE SORT
000150*                WORK RECORD (CRITICAL-SORT-FILE) AND, VIA COPY
000160*                REPLACING, AS THE WORKING-STORAGE BUILD AREA.
000170*                EMBED UNDER A GROUP 01 IN THE CALLING PROGRAM.
000180*-----------------------------------------------------------------
000190* MAINT HISTORY
000200*    1991-04-02  CAF  ORIGINAL LAYOUT.
000210*    1996-07-19  LMA  ADDED CI-SEQ-NO AS SECONDARY SORT KEY SO
000220*                     TIES ON QUANTITY-TO-ORDER KEEP THE ORDER
000230*                     ITEMS WERE ENCOUNTERED IN THE INPUT FILE.
000240*-----------------------------------------------------------------
000250     05  CI-ITEM-CODE            PIC X(15).
000260     05  CI-MAIN-SUPPLIER        PIC X(20).
000270     05  CI-ITEM-DESC            PIC X(30).
000280     05  CI-STOCK-WH10           PIC 9(7)V99.
000290     05  CI-STOCK-WH20           PIC 9(7)V99.
000300     05  CI-MRP-DEMAND           PIC 9(7)V99.
000310     05  CI-SAFETY-STOCK         PIC 9(7)V99.
000320     05  CI-OPEN-ORDERS          PIC 9(7)V99.
000330     05  CI-AVAIL-STOCK          PIC 9(7).
000340     05  CI-ORDER-QTY            PIC 9(7).
000350     05  CI-ITEM-OBS             PIC X(30).
000360     05  CI-SEQ-NO               PIC S9(7) COMP.
000370     05  FILLER                  PIC X(05).
