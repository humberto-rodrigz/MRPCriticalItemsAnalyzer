000100*****************************************************************
000110* THIS PROGRAM RUNS THE MRP CRITICAL-ITEMS ANALYSIS FOR THE
000120* PURCHASING DEPARTMENT.  IT READS THE ITEM PLANNING FILE,
000130* VALIDATES EVERY RECORD BEFORE ANY OUTPUT IS PRODUCED, DROPS
000140* INACTIVE ITEMS, COMPUTES AVAILABLE STOCK AND QUANTITY TO
000150* ORDER FOR EACH ITEM THAT FAILS THE CRITICALITY TEST, AND
000160* WRITES THE CRITICAL ITEMS REPORT (HIGHEST QUANTITY TO ORDER
000170* FIRST) PLUS AN IDENTICAL HISTORY COPY.
000180*
000190* USED FILE
000200*    - ITEM PLANNING EXTRACT (SEQUENTIAL)....: ITMPLAN
000210*    - CRITICAL ITEMS REPORT (PRINT).........: CRITRPT
000220*    - CRITICAL ITEMS HISTORY COPY (PRINT)...: CRITHST
000230*    - SORT WORK FILE.........................: SORTWK1
000240*
000250*****************************************************************
000260 IDENTIFICATION               DIVISION.
000270*-----------------------------------------------------------------
000280 PROGRAM-ID.                  MRP-CRITICAL-ANALYSIS.
000290 AUTHOR.                      C. A. FIGUEIREDO.
000300 INSTALLATION.                COMPRAS E SUPRIMENTOS - CPD.
000310 DATE-WRITTEN.                MARCH 12, 1991.
000320 DATE-COMPILED.
000330 SECURITY.                    CONFIDENTIAL - INTERNAL USE ONLY.
000340*-----------------------------------------------------------------
000350* CHANGE LOG
000360*    910312  CAF  ORIGINAL PROGRAM.  REPLACES THE MANUAL BUYER
000370*                 WORKSHEET FOR CRITICAL ITEMS.
000380*    910604  CAF  ADDED SAFETY STOCK TO THE CRITICALITY TEST -
000390*                 BUYERS WERE ORDERING TOO LATE.            CP-019  
000400*    921130  LMA  FIXED AVAILABLE STOCK FORMULA, WAREHOUSE 20
000410*                 (QUARANTINE) COUNTS AT ONE THIRD VALUE ONLY.
000420*    940307  LMA  WIDENED IP-MAIN-SUPPLIER TO X(20) TO MATCH
000430*                 THE NEW FORNECEDOR MASTER KEY.            SU-114  
000440*    960719  LMA  ADDED CI-SEQ-NO SECONDARY SORT KEY SO TIES ON
000450*                 QUANTITY TO ORDER KEEP INPUT FILE ORDER.
000460*    970922  VRT  QUANTITY-TO-ORDER NOW CLAMPED AT ZERO - BUYERS
000470*                 WERE SEEING NEGATIVE SUGGESTED ORDERS.
000480*    981103  VRT  Y2K REVIEW.  NO DATE FIELDS ARE STORED OR
000490*                 COMPARED ON THIS RUN.  NO CHANGE REQUIRED.
000500*                 SIGNED OFF FOR CENTURY ROLLOVER.          Y2K-08  
000510*    990205  VRT  RUN DATE TITLE LINE NOW SHOWS A 4 DIGIT YEAR.
000520*    010416  RDA  ADDED THE HISTORY COPY OF THE REPORT - AUDIT
000530*                 ASKED FOR A SECOND, UNTOUCHED COPY OF EACH
000540*                 RUN.                                      AU-255  
000550*    030827  RDA  ROUNDING ON QUANTITY TO ORDER CHANGED TO ROUND
000560*                 HALF AWAY FROM ZERO - THESE ARE PHYSICAL UNITS,
000570*                 NOT MONEY.                                CP-301  
000580*    050610  RDA  ADDED TOP SUPPLIER LINE TO THE TRAILER.  FIRST
000590*                 SUPPLIER TO REACH THE HIGH COUNT WINS ON TIES,
000600*                 PER PURCHASING MANAGER REQUEST.
000602*    060814  VRT  WS-CRIT-ITEM REPLACING WAS CODED AS ==CI-== BY
000604*                 ==WC-== - PSEUDO-TEXT DOES NOT MATCH INSIDE A
000606*                 HYPHENATED DATA-NAME, SO THE RENAME NEVER FIRED
000608*                 AND THE COMPILE FAILED ON EVERY WC- REFERENCE.
000609*                 EACH FIELD IS NOW LISTED SEPARATELY.      CP-338
000610*-----------------------------------------------------------------
000620 ENVIRONMENT                  DIVISION.
000630*-----------------------------------------------------------------
000640 CONFIGURATION                SECTION.
000650 SOURCE-COMPUTER.             IBM-370.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM
000680     CLASS DIGIT-CHARACTER IS "0" THRU "9".
000690*-----------------------------------------------------------------
000700 INPUT-OUTPUT                 SECTION.
000710 FILE-CONTROL.
000720     SELECT  ITEM-PLANNING-FILE
000730             ASSIGN TO ITMPLAN
000740             ORGANIZATION IS LINE SEQUENTIAL.
000750
000760     SELECT  CRITICAL-SORT-FILE
000770             ASSIGN TO SORTWK1.
000780
000790     SELECT  CRITICAL-REPORT-FILE
000800             ASSIGN TO CRITRPT
000810             ORGANIZATION IS LINE SEQUENTIAL.
000820
000830     SELECT  CRITICAL-HIST-FILE
000840             ASSIGN TO CRITHST
000850             ORGANIZATION IS LINE SEQUENTIAL.
000860*****************************************************************
000870 DATA                         DIVISION.
000880*-----------------------------------------------------------------
000890 FILE                         SECTION.
000900 FD  ITEM-PLANNING-FILE
000910     RECORD CONTAINS 160 CHARACTERS
000920     DATA RECORD IS ITEM-PLANNING-RECORD.
000930     COPY "C:\Copybooks\ItemPlanRecord.cpy".
000940
000942*-----------------------------------------------------------------
000944* SORT WORK RECORD FOR THE CRITICAL ITEMS - ONE RECORD PER ITEM
000946* THAT FAILS THE CRITICALITY TEST, ORDERED BY 400-ANALYZE-ITEM-FILE.
000948*-----------------------------------------------------------------
000950 SD  CRITICAL-SORT-FILE
000960     DATA RECORD IS SORT-WORK-RECORD.
000970 01  SORT-WORK-RECORD.
000980     COPY "C:\Copybooks\CritItemRecord.cpy".
000990
000991*-----------------------------------------------------------------
000992* CRITICAL-REPORT-LINE AND CRITICAL-HIST-LINE ARE PLAIN X(132)
000993* SLOTS - EVERY REPORT IMAGE IS BUILT IN WORKING-STORAGE AND
000994* MOVED IN VIA WRITE ... FROM.
000995*-----------------------------------------------------------------
001000 FD  CRITICAL-REPORT-FILE
001010     RECORD CONTAINS 132 CHARACTERS
001020     DATA RECORD IS CRITICAL-REPORT-LINE.
001030 01  CRITICAL-REPORT-LINE        PIC X(132).
001040
001050 FD  CRITICAL-HIST-FILE
001060     RECORD CONTAINS 132 CHARACTERS
001070     DATA RECORD IS CRITICAL-HIST-LINE.
001080 01  CRITICAL-HIST-LINE          PIC X(132).
001090*-----------------------------------------------------------------
001100 WORKING-STORAGE              SECTION.
001110*-----------------------------------------------------------------
001120*    WORKING COPY OF THE CRITICAL-ITEM RECORD.  THE PREFIX IS
001130*    SWITCHED FROM CI- TO WC- BY COPY REPLACING SO IT CAN LIVE
001140*    IN WORKING-STORAGE ALONGSIDE THE SD RECORD OF THE SAME
001150*    SHAPE.  EACH DATA-NAME IS LISTED SEPARATELY BECAUSE ==CI-==
001155*    ALONE DOES NOT MATCH INSIDE A SINGLE HYPHENATED WORD SUCH
001158*    AS CI-ITEM-CODE.
001160 01  WS-CRIT-ITEM.
001162     COPY "C:\Copybooks\CritItemRecord.cpy"
001164         REPLACING ==CI-ITEM-CODE==     BY ==WC-ITEM-CODE==
001166                   ==CI-MAIN-SUPPLIER== BY ==WC-MAIN-SUPPLIER==
001168                   ==CI-ITEM-DESC==     BY ==WC-ITEM-DESC==
001170                   ==CI-STOCK-WH10==    BY ==WC-STOCK-WH10==
001172                   ==CI-STOCK-WH20==    BY ==WC-STOCK-WH20==
001174                   ==CI-MRP-DEMAND==    BY ==WC-MRP-DEMAND==
001176                   ==CI-SAFETY-STOCK==  BY ==WC-SAFETY-STOCK==
001178                   ==CI-OPEN-ORDERS==   BY ==WC-OPEN-ORDERS==
001180                   ==CI-AVAIL-STOCK==   BY ==WC-AVAIL-STOCK==
001182                   ==CI-ORDER-QTY==     BY ==WC-ORDER-QTY==
001184                   ==CI-ITEM-OBS==      BY ==WC-ITEM-OBS==
001186                   ==CI-SEQ-NO==        BY ==WC-SEQ-NO==.
001190*-----------------------------------------------------------------
001200*    THIS TABLE GIVES THE NAME OF THE DAY FOR THE TITLE LINE.
001210*    WS-DAY-TABLE REDEFINES WS-DAY-RECORD AS AN OCCURS TABLE SO
001220*    400-GET-RUN-DATE CAN INDEX IT WITH DAY-OF-WEEK.
001230 01  WS-DAY-RECORD.
001240     05  FILLER              PIC X(09) VALUE "MONDAY".
001250     05  FILLER              PIC X(09) VALUE "TUESDAY".
001260     05  FILLER              PIC X(09) VALUE "WEDNESDAY".
001270     05  FILLER              PIC X(09) VALUE "THURSDAY".
001280     05  FILLER              PIC X(09) VALUE "FRIDAY".
001290     05  FILLER              PIC X(09) VALUE "SATURDAY".
001300     05  FILLER              PIC X(09) VALUE "SUNDAY".
001310 01  WS-DAY-TABLE REDEFINES WS-DAY-RECORD.
001320     05  WS-WEEKDAY          PIC X(09) OCCURS 7 TIMES.
001330*-----------------------------------------------------------------
001340*    FIELD NAME TEXT FOR THE VALIDATION ERROR MESSAGES.  THE
001350*    ORDER MATCHES IP-QTY-RAW IN THE ITEM PLANNING COPYBOOK.
001360 01  WS-QTY-FIELD-NAMES.
001370     05  FILLER              PIC X(15) VALUE "STOCK-WH10".
001380     05  FILLER              PIC X(15) VALUE "STOCK-WH20".
001390     05  FILLER              PIC X(15) VALUE "MRP-DEMAND".
001400     05  FILLER              PIC X(15) VALUE "SAFETY-STOCK".
001410     05  FILLER              PIC X(15) VALUE "OPEN-ORDERS".
001420 01  WS-QTY-FIELD-NAME-TABLE REDEFINES WS-QTY-FIELD-NAMES.
001430     05  WS-QTY-FIELD-NAME   PIC X(15) OCCURS 5 TIMES.
001440*-----------------------------------------------------------------
001450*    DE-EDITED QUANTITY VALUES FOR THE CURRENT RECORD, SAME
001460*    ORDER AS IP-QTY-RAW - WH10, WH20, DEMAND, SAFETY, ORDERS.
001470 01  WS-QTY-VALUES.
001480     05  WS-QTY-VALUE        PIC 9(7)V99 OCCURS 5 TIMES.
001485     05  FILLER              PIC X(01).
001492*-----------------------------------------------------------------
001494* UPPER/LOWER TABLES USED BY 421-CHECK-ITEM-STATUS TO FOLD
001496* IP-ITEM-STATUS TO UPPERCASE BEFORE COMPARING IT TO INATIVO.
001498*-----------------------------------------------------------------
001500 01  WS-ALPHABET-CASE.
001510     05  WS-LOWER-ALPHABET   PIC X(26)
001520             VALUE "abcdefghijklmnopqrstuvwxyz".
001530     05  WS-UPPER-ALPHABET   PIC X(26)
001540             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001545     05  FILLER              PIC X(01).
001551*-----------------------------------------------------------------
001552* EOF AND CONDITION SWITCHES FOR THE TWO READ PASSES, THE EDIT
001553* SCAN, AND THE SUPPLIER TABLE SEARCH, EACH WITH AN 88-LEVEL SO
001554* THE PROCEDURE DIVISION TESTS READ AS A CONDITION, NOT A LITERAL.
001555*-----------------------------------------------------------------
001560 01  WS-SWITCHES-AND-COUNTERS.
001570     05  WS-VALIDATE-EOF-SW  PIC X(01) VALUE "N".
001575               88  WS-VALIDATE-EOF           VALUE "Y".
001580     05  WS-ANALYZE-EOF-SW   PIC X(01) VALUE "N".
001585               88  WS-ANALYZE-EOF            VALUE "Y".
001590     05  WS-RETURN-EOF-SW    PIC X(01) VALUE "N".
001595               88  WS-RETURN-EOF             VALUE "Y".
001600     05  WS-ITEM-INACTIVE-SW PIC X(01) VALUE "N".
001605               88  WS-ITEM-INACTIVE          VALUE "Y".
001610     05  WS-EDIT-INVALID-SW  PIC X(01) VALUE "N".
001615               88  WS-EDIT-INVALID           VALUE "Y".
001620     05  WS-EDIT-NEGATIVE-SW PIC X(01) VALUE "N".
001625               88  WS-EDIT-NEGATIVE          VALUE "Y".
001630     05  WS-SUP-FOUND-SW     PIC X(01) VALUE "N".
001635               88  WS-SUP-FOUND              VALUE "Y".
001640     05  WS-RECORD-COUNT     PIC S9(7) COMP VALUE ZERO.
001650     05  WS-QTY-IDX          PIC S9(4) COMP VALUE ZERO.
001660     05  WS-EDIT-CHAR-IDX    PIC S9(4) COMP VALUE ZERO.
001670     05  WS-EDIT-DOT-COUNT   PIC S9(4) COMP VALUE ZERO.
001680     05  WS-EDIT-DIGIT-COUNT PIC S9(4) COMP VALUE ZERO.
001690     05  WS-CRIT-SEQ-NO      PIC S9(7) COMP VALUE ZERO.
001700     05  WS-SUP-IDX          PIC S9(4) COMP VALUE ZERO.
001710     05  WS-SUP-FOUND-IDX    PIC S9(4) COMP VALUE ZERO.
001720     05  WS-SUP-COUNT-TOTAL  PIC S9(4) COMP VALUE ZERO.
001725     05  FILLER              PIC X(01).
001730*-----------------------------------------------------------------
001740 01  WS-ACCUMULATORS.
001750     05  WS-TOTAL-CRITICAL   PIC S9(7) COMP VALUE ZERO.
001760     05  WS-TOTAL-ORDER-QTY  PIC S9(9) COMP VALUE ZERO.
001770     05  WS-TOP-SUP-COUNT    PIC S9(7) COMP VALUE ZERO.
001780     05  WS-TOP-SUP-NAME     PIC X(20) VALUE SPACES.
001785     05  FILLER              PIC X(01).
001790*-----------------------------------------------------------------
001800*    SUPPLIER TABLE USED TO FIND THE SUPPLIER WITH THE MOST
001810*    CRITICAL ITEMS.  100 DISTINCT SUPPLIERS PER RUN IS MORE
001820*    THAN PURCHASING HAS EVER LOADED - IF THE TABLE EVER FILLS,
001830*    494-ADD-NEW-SUPPLIER WARNS AND THE EXTRA SUPPLIER SIMPLY
001840*    DOES NOT COMPETE FOR TOP SUPPLIER.
001850 01  WS-SUPPLIER-TABLE.
001860     05  WS-SUPPLIER-ROW     OCCURS 100 TIMES.
001870         10  WS-SUP-NAME     PIC X(20).
001880         10  WS-SUP-COUNT    PIC S9(7) COMP.
001885     05  FILLER              PIC X(01).
001890*-----------------------------------------------------------------
001900 01  WS-EDIT-WORK-AREA.
001910     05  WS-EDIT-RAW         PIC X(10).
001920     05  WS-EDIT-FIELD-NAME  PIC X(15).
001930     05  WS-EDIT-INT-TEXT    PIC X(08).
001940     05  WS-EDIT-DEC-TEXT    PIC X(02).
001950     05  WS-EDIT-INT-NUM     PIC 9(08).
001960     05  WS-EDIT-DEC-NUM     PIC 9(02).
001970     05  WS-EDIT-VALUE       PIC 9(7)V99.
001975     05  FILLER              PIC X(01).
001982*-----------------------------------------------------------------
001984* HOLDS IP-ITEM-STATUS AFTER THE CASE FOLD, SO THE INATIVO TEST
001986* IN 421-CHECK-ITEM-STATUS DOES NOT DISTURB THE INPUT RECORD.
001988*-----------------------------------------------------------------
001990 01  WS-ITEM-STATUS-UC       PIC X(10).
002002*-----------------------------------------------------------------
002004* TODAY'S DATE, USED ONLY TO DATE THE REPORT TITLE LINE - NO
002006* BUSINESS FIELD ON THIS RUN IS DATE-DRIVEN.
002008*-----------------------------------------------------------------
002010 01  WS-RUN-DATE.
002020     05  WS-RUN-YEAR         PIC 9(04).
002030     05  WS-RUN-MONTH        PIC 9(02).
002040     05  WS-RUN-DAY          PIC 9(02).
002045     05  FILLER              PIC X(01).
002050 01  WS-RUN-DAY-OF-WEEK      PIC 9(01).
002062*-----------------------------------------------------------------
002064* NUMERIC-EDITED WORK FIELDS FOR THE TRAILER LINE - WS-TOP-SUP-
002066* TEXT IS BUILT BY 480-PRINT-SUMMARY'S STRING STATEMENT.
002068*-----------------------------------------------------------------
002070 01  WS-EDIT-NUM7             PIC ZZZZZZ9.
002080 01  WS-EDIT-NUM9             PIC ZZZZZZZZ9.
002090 01  WS-TOP-SUP-TEXT          PIC X(40).
002100*-----------------------------------------------------------------
002110*    LINKAGE PASSED TO THE QUANTITY-TO-ORDER SUBPROGRAM.
002120 01  LS-CALC-PARMS.
002130     05  LS-STOCK-WH10       PIC S9(7)V99.
002140     05  LS-STOCK-WH20       PIC S9(7)V99.
002150     05  LS-MRP-DEMAND       PIC S9(7)V99.
002160     05  LS-SAFETY-STOCK     PIC S9(7)V99.
002170     05  LS-OPEN-ORDERS      PIC S9(7)V99.
002180     05  LS-AVAIL-STOCK      PIC S9(7).
002190     05  LS-ORDER-QTY        PIC S9(7).
002200     05  LS-CRITICAL-FLAG    PIC X(01).
002210*-----------------------------------------------------------------
002220*    REPORT PRINT LINES.  CRITICAL-REPORT-LINE AND CRITICAL-
002230*    HIST-LINE ARE LOADED FROM THESE VIA WRITE ... FROM SO BOTH
002240*    OUTPUT FILES RECEIVE AN IDENTICAL IMAGE.
002250 01  RPT-TITLE-LINE.
002260     05  FILLER              PIC X(30) VALUE SPACES.
002270     05  FILLER              PIC X(20) VALUE "MRP CRITICAL ITEMS".
002280     05  FILLER              PIC X(10) VALUE SPACES.
002290     05  FILLER              PIC X(10) VALUE "RUN DATE: ".
002300     05  RPT-RUN-YEAR        PIC 9(04).
002310     05  FILLER              PIC X(01) VALUE "-".
002320     05  RPT-RUN-MONTH       PIC 9(02).
002330     05  FILLER              PIC X(01) VALUE "-".
002340     05  RPT-RUN-DAY         PIC 9(02).
002350     05  FILLER              PIC X(01) VALUE SPACES.
002360     05  RPT-RUN-WEEKDAY     PIC X(09).
002370     05  FILLER              PIC X(42) VALUE SPACES.
002380
002390 01  RPT-HEADER-LINE.
002400     05  FILLER              PIC X(01) VALUE SPACES.
002410     05  FILLER              PIC X(15) VALUE "ITEM CODE".
002420     05  FILLER              PIC X(01) VALUE SPACES.
002430     05  FILLER              PIC X(15) VALUE "SUPPLIER".
002440     05  FILLER              PIC X(01) VALUE SPACES.
002450     05  FILLER              PIC X(18) VALUE "DESCRIPTION".
002460     05  FILLER              PIC X(01) VALUE SPACES.
002470     05  FILLER              PIC X(08) VALUE "WH10".
002480     05  FILLER              PIC X(01) VALUE SPACES.
002490     05  FILLER              PIC X(08) VALUE "WH20".
002500     05  FILLER              PIC X(01) VALUE SPACES.
002510     05  FILLER              PIC X(08) VALUE "DEMAND".
002520     05  FILLER              PIC X(01) VALUE SPACES.
002530     05  FILLER              PIC X(08) VALUE "SAFETY".
002540     05  FILLER              PIC X(01) VALUE SPACES.
002550     05  FILLER              PIC X(08) VALUE "ORDERS".
002560     05  FILLER              PIC X(01) VALUE SPACES.
002570     05  FILLER              PIC X(07) VALUE "AVAIL".
002580     05  FILLER              PIC X(01) VALUE SPACES.
002590     05  FILLER              PIC X(07) VALUE "ORD-QTY".
002600     05  FILLER              PIC X(01) VALUE SPACES.
002610     05  FILLER              PIC X(01) VALUE "F".
002620     05  FILLER              PIC X(01) VALUE SPACES.
002630     05  FILLER              PIC X(17) VALUE "OBS".
002640
002641*-----------------------------------------------------------------
002642* CD-FLG IS SET TO AN ASTERISK BY 470-PRINT-ONE-DETAIL WHEN
002643* ORDER-QTY IS ABOVE ZERO SO THE BUYER CAN SPOT MUST-ORDER ROWS
002644* WITHOUT READING EVERY COLUMN.
002645*-----------------------------------------------------------------
002650 01  RPT-DETAIL-LINE.
002660     05  FILLER              PIC X(01) VALUE SPACES.
002670     05  CD-ITEM-CODE        PIC X(15).
002680     05  FILLER              PIC X(01) VALUE SPACES.
002690     05  CD-SUPPLIER         PIC X(15).
002700     05  FILLER              PIC X(01) VALUE SPACES.
002710     05  CD-DESC             PIC X(18).
002720     05  FILLER              PIC X(01) VALUE SPACES.
002730     05  CD-WH10             PIC ZZZZ9.99.
002740     05  FILLER              PIC X(01) VALUE SPACES.
002750     05  CD-WH20             PIC ZZZZ9.99.
002760     05  FILLER              PIC X(01) VALUE SPACES.
002770     05  CD-DEMAND           PIC ZZZZ9.99.
002780     05  FILLER              PIC X(01) VALUE SPACES.
002790     05  CD-SAFETY           PIC ZZZZ9.99.
002800     05  FILLER              PIC X(01) VALUE SPACES.
002810     05  CD-ORDERS           PIC ZZZZ9.99.
002820     05  FILLER              PIC X(01) VALUE SPACES.
002830     05  CD-AVAIL            PIC ZZZZZZ9.
002840     05  FILLER              PIC X(01) VALUE SPACES.
002850     05  CD-ORDER-QTY        PIC ZZZZZZ9.
002860     05  FILLER              PIC X(01) VALUE SPACES.
002870     05  CD-FLG              PIC X(01).
002880     05  FILLER              PIC X(01) VALUE SPACES.
002890     05  CD-OBS              PIC X(17).
002900
002902*-----------------------------------------------------------------
002904* ONE GENERIC LABEL/VALUE LAYOUT, REUSED THREE TIMES BY
002906* 480-PRINT-SUMMARY FOR THE THREE SUMMARY LINES.
002908*-----------------------------------------------------------------
002910 01  RPT-TRAILER-LINE.
002920     05  FILLER              PIC X(02) VALUE SPACES.
002930     05  RPT-TRAILER-LABEL   PIC X(28).
002940     05  RPT-TRAILER-VALUE   PIC X(40).
002950     05  FILLER              PIC X(62) VALUE SPACES.
002960*****************************************************************
002970 PROCEDURE                    DIVISION.
002980*-----------------------------------------------------------------
002990* MAIN PROCEDURE
003000*-----------------------------------------------------------------
003010 100-MRP-CRITICAL-ANALYSIS.
003020     PERFORM 200-INITIALIZE-RUN          THRU 200-EXIT.
003030     PERFORM 300-VALIDATE-ITEM-FILE       THRU 300-EXIT.
003040     PERFORM 400-ANALYZE-ITEM-FILE        THRU 400-EXIT.
003050     PERFORM 800-TERMINATE-RUN            THRU 800-EXIT.
003060
003070     STOP RUN.
003080*-----------------------------------------------------------------
003090* GET THE RUN DATE AND DAY NAME FOR THE REPORT TITLE LINE.
003100*-----------------------------------------------------------------
003110 200-INITIALIZE-RUN.
003120     PERFORM 210-GET-RUN-DATE             THRU 210-EXIT.
003130 200-EXIT.
003140     EXIT.
003150
003152*-----------------------------------------------------------------
003154* PULLS THE SYSTEM DATE AND WEEKDAY FOR THE REPORT TITLE LINE - NO
003156* BUSINESS DATA ON THIS RUN IS DATE-STAMPED, ONLY THE HEADING.
003158*-----------------------------------------------------------------
003160 210-GET-RUN-DATE.
003170     ACCEPT  WS-RUN-DATE      FROM DATE YYYYMMDD.
003180     ACCEPT  WS-RUN-DAY-OF-WEEK FROM DAY-OF-WEEK.
003190     MOVE    WS-RUN-YEAR      TO RPT-RUN-YEAR.
003200     MOVE    WS-RUN-MONTH     TO RPT-RUN-MONTH.
003210     MOVE    WS-RUN-DAY       TO RPT-RUN-DAY.
003220     MOVE    WS-WEEKDAY(WS-RUN-DAY-OF-WEEK) TO RPT-RUN-WEEKDAY.
003230 210-EXIT.
003240     EXIT.
003250*-----------------------------------------------------------------
003260* U1 VALIDATOR.  READS THE WHOLE ITEM PLANNING FILE ONCE AND
003270* CHECKS EVERY RECORD BEFORE ANY ANALYSIS OR OUTPUT IS DONE.
003280* THE FIRST BAD RECORD ABENDS THE RUN - SEE THE 0900 PARAGRAPHS.
003290*-----------------------------------------------------------------
003300 300-VALIDATE-ITEM-FILE.
003310     OPEN    INPUT ITEM-PLANNING-FILE.
003320     MOVE    ZERO  TO WS-RECORD-COUNT.
003330     MOVE    "N"   TO WS-VALIDATE-EOF-SW.
003340     PERFORM 310-READ-FOR-VALIDATE        THRU 310-EXIT.
003350     PERFORM 320-VALIDATE-ONE-RECORD      THRU 320-EXIT
003360             UNTIL WS-VALIDATE-EOF.
003370     CLOSE   ITEM-PLANNING-FILE.
003380 300-EXIT.
003390     EXIT.
003400
003402*-----------------------------------------------------------------
003404* SEQUENTIAL READ FOR THE FIRST (VALIDATE) PASS OVER THE ITEM
003406* PLANNING FILE.  SETS THE VALIDATE-PASS EOF SWITCH AT END.
003408*-----------------------------------------------------------------
003410 310-READ-FOR-VALIDATE.
003420     READ    ITEM-PLANNING-FILE
003430             AT END  MOVE "Y" TO WS-VALIDATE-EOF-SW.
003440 310-EXIT.
003450     EXIT.
003460
003462*-----------------------------------------------------------------
003464* CHECKS ONE INPUT RECORD FOR A BLANK ITEM-CODE, THEN HANDS THE
003466* QUANTITY FIELDS TO 330-EDIT-QTY-FIELDS FOR NUMERIC EDITING.
003468*-----------------------------------------------------------------
003470 320-VALIDATE-ONE-RECORD.
003480     ADD     1     TO WS-RECORD-COUNT.
003490     IF IP-ITEM-CODE = SPACES
003500         PERFORM 900-ABEND-BLANK-CODE     THRU 900-EXIT.
003510     PERFORM 330-EDIT-QTY-FIELDS          THRU 330-EXIT.
003520     PERFORM 310-READ-FOR-VALIDATE        THRU 310-EXIT.
003530 320-EXIT.
003540     EXIT.
003550
003552*-----------------------------------------------------------------
003554* DRIVES THE NUMERIC EDIT ACROSS ALL FIVE QUANTITY FIELDS ON THE
003556* CURRENT RECORD, ONE FIELD AT A TIME.
003558*-----------------------------------------------------------------
003560 330-EDIT-QTY-FIELDS.
003570     PERFORM 331-EDIT-ONE-QTY-FIELD       THRU 331-EXIT
003580             VARYING WS-QTY-IDX FROM 1 BY 1
003590             UNTIL   WS-QTY-IDX > 5.
003600 330-EXIT.
003610     EXIT.
003620
003621*-----------------------------------------------------------------
003622* EDITS ONE QUANTITY FIELD AND ABENDS THE RUN IF IT IS NOT A VALID
003623* NON-NEGATIVE NUMBER.  WS-EDIT-FIELD-NAME NAMES THE FIELD FOR THE
003624* ABEND MESSAGE.
003625*-----------------------------------------------------------------
003630 331-EDIT-ONE-QTY-FIELD.
003640     MOVE    IP-QTY-RAW(WS-QTY-IDX)   TO WS-EDIT-RAW.
003650     MOVE    WS-QTY-FIELD-NAME(WS-QTY-IDX) TO WS-EDIT-FIELD-NAME.
003660     PERFORM 340-SCAN-EDIT-FIELD          THRU 340-EXIT.
003670     IF WS-EDIT-INVALID
003680         PERFORM 910-ABEND-INVALID-NUMERIC THRU 910-EXIT.
003690     IF WS-EDIT-NEGATIVE
003700         PERFORM 920-ABEND-NEGATIVE-VALUE THRU 920-EXIT.
003710 331-EXIT.
003720     EXIT.
003730
003731*-----------------------------------------------------------------
003732* CHARACTER-BY-CHARACTER SCAN OF ONE RAW QUANTITY FIELD.  SETS
003733* WS-EDIT-INVALID-SW WHEN THE FIELD IS NOT A PLAIN NUMBER (DIGITS
003734* ONLY, AT MOST ONE DECIMAL POINT, AN OPTIONAL LEADING MINUS).
003735*-----------------------------------------------------------------
003740 340-SCAN-EDIT-FIELD.
003750     MOVE    SPACE TO WS-EDIT-INVALID-SW WS-EDIT-NEGATIVE-SW.
003760     MOVE    ZERO  TO WS-EDIT-DOT-COUNT WS-EDIT-DIGIT-COUNT.
003770     PERFORM 341-SCAN-ONE-CHARACTER       THRU 341-EXIT
003780             VARYING WS-EDIT-CHAR-IDX FROM 1 BY 1
003790             UNTIL   WS-EDIT-CHAR-IDX > 10.
003800     IF WS-EDIT-DIGIT-COUNT = ZERO
003810         MOVE "Y" TO WS-EDIT-INVALID-SW.
003820 340-EXIT.
003830     EXIT.
003840
003842*-----------------------------------------------------------------
003844* CLASSIFIES ONE CHARACTER OF THE FIELD BEING SCANNED - BLANK,
003846* LEADING MINUS, DECIMAL POINT, DIGIT, OR ANYTHING ELSE (INVALID).
003848*-----------------------------------------------------------------
003850 341-SCAN-ONE-CHARACTER.
003860     EVALUATE TRUE
003870         WHEN WS-EDIT-RAW(WS-EDIT-CHAR-IDX:1) = SPACE
003880             CONTINUE
003890         WHEN WS-EDIT-RAW(WS-EDIT-CHAR-IDX:1) = "-"
003900                 AND WS-EDIT-CHAR-IDX = 1
003910             MOVE "Y" TO WS-EDIT-NEGATIVE-SW
003920         WHEN WS-EDIT-RAW(WS-EDIT-CHAR-IDX:1) = "."
003930             ADD  1   TO WS-EDIT-DOT-COUNT
003940             IF WS-EDIT-DOT-COUNT > 1
003950                 MOVE "Y" TO WS-EDIT-INVALID-SW
003960             END-IF
003970         WHEN WS-EDIT-RAW(WS-EDIT-CHAR-IDX:1) IS DIGIT-CHARACTER
003980             ADD  1   TO WS-EDIT-DIGIT-COUNT
003990         WHEN OTHER
004000             MOVE "Y" TO WS-EDIT-INVALID-SW
004010     END-EVALUATE.
004020 341-EXIT.
004030     EXIT.
004040*-----------------------------------------------------------------
004050* U2 ANALYZER.  THE ITEM PLANNING FILE IS READ A SECOND TIME -
004060* EVERY RECORD IS NOW KNOWN GOOD.  INACTIVE ITEMS ARE DROPPED,
004070* THE REMAINING ITEMS ARE COMPUTED BY THE CALLED SUBPROGRAM, AND
004080* THE CRITICAL ONES ARE RELEASED TO THE SORT.  THE SORT ORDERS
004090* THEM BY QUANTITY TO ORDER DESCENDING, TIES BROKEN BY INPUT
004100* ORDER, AND THE OUTPUT PROCEDURE WRITES THE REPORT.
004110*-----------------------------------------------------------------
004120 400-ANALYZE-ITEM-FILE.
004130     MOVE    ZERO   TO WS-TOTAL-CRITICAL WS-TOTAL-ORDER-QTY
004140                       WS-CRIT-SEQ-NO WS-SUP-COUNT-TOTAL
004150                       WS-TOP-SUP-COUNT.
004160     MOVE    SPACES TO WS-TOP-SUP-NAME.
004161*-----------------------------------------------------------------
004162* DESCENDING ORDER-QTY IS THE REPORT SEQUENCE; ASCENDING SEQ-NO
004163* IS A TIE-BREAK ONLY, SO TWO ITEMS WITH THE SAME ORDER-QTY COME
004164* OUT IN THE ORDER THEY WERE READ FROM THE INPUT FILE.
004165*-----------------------------------------------------------------
004170     SORT    CRITICAL-SORT-FILE
004180             ON DESCENDING KEY CI-ORDER-QTY
004190             ON ASCENDING  KEY CI-SEQ-NO
004200             INPUT PROCEDURE  410-RELEASE-CRITICAL-ITEMS
004210                              THRU 410-EXIT
004220             OUTPUT PROCEDURE 450-RETURN-CRITICAL-ITEMS
004230                              THRU 450-EXIT.
004240 400-EXIT.
004250     EXIT.
004260
004261*-----------------------------------------------------------------
004262* SORT INPUT PROCEDURE.  RE-OPENS THE ITEM PLANNING FILE FOR THE
004263* SECOND (ANALYZE) PASS AND DRIVES ONE RECORD AT A TIME THROUGH
004264* 420-ANALYZE-ONE-RECORD.
004265*-----------------------------------------------------------------
004270 410-RELEASE-CRITICAL-ITEMS.
004280     OPEN    INPUT ITEM-PLANNING-FILE.
004290     MOVE    "N"   TO WS-ANALYZE-EOF-SW.
004300     PERFORM 411-READ-FOR-ANALYZE         THRU 411-EXIT.
004310     PERFORM 420-ANALYZE-ONE-RECORD       THRU 420-EXIT
004320             UNTIL WS-ANALYZE-EOF.
004330     CLOSE   ITEM-PLANNING-FILE.
004340 410-EXIT.
004350     EXIT.
004360
004362*-----------------------------------------------------------------
004364* SEQUENTIAL READ FOR THE SECOND (ANALYZE) PASS.  SETS THE
004366* ANALYZE-PASS EOF SWITCH AT END.
004368*-----------------------------------------------------------------
004370 411-READ-FOR-ANALYZE.
004380     READ    ITEM-PLANNING-FILE
004390             AT END  MOVE "Y" TO WS-ANALYZE-EOF-SW.
004400 411-EXIT.
004410     EXIT.
004420
004422*-----------------------------------------------------------------
004424* DROPS INACTIVE ITEMS, THEN SENDS ACTIVE ITEMS ON FOR QUANTITY
004426* DE-EDIT AND THE CRITICALITY CALCULATION.
004428*-----------------------------------------------------------------
004430 420-ANALYZE-ONE-RECORD.
004440     PERFORM 421-CHECK-ITEM-STATUS        THRU 421-EXIT.
004450     IF NOT WS-ITEM-INACTIVE
004460         PERFORM 430-DEEDIT-QTY-FIELDS    THRU 430-EXIT
004470         PERFORM 440-COMPUTE-AND-RELEASE  THRU 440-EXIT.
004480     PERFORM 411-READ-FOR-ANALYZE         THRU 411-EXIT.
004490 420-EXIT.
004500     EXIT.
004510
004512*-----------------------------------------------------------------
004514* UPPERCASES IP-ITEM-STATUS AND COMPARES IT TO INATIVO SO THE TEST
004516* DOES NOT CARE HOW THE EXTRACT PROGRAM CASED THE FIELD.
004518*-----------------------------------------------------------------
004520 421-CHECK-ITEM-STATUS.
004530     MOVE    SPACES       TO WS-ITEM-STATUS-UC.
004540     MOVE    IP-ITEM-STATUS TO WS-ITEM-STATUS-UC.
004550     INSPECT WS-ITEM-STATUS-UC
004560             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
004570     MOVE    "N"          TO WS-ITEM-INACTIVE-SW.
004580     IF WS-ITEM-STATUS-UC = "INATIVO   "
004590         MOVE "Y" TO WS-ITEM-INACTIVE-SW.
004600 421-EXIT.
004610     EXIT.
004620
004622*-----------------------------------------------------------------
004624* CONVERTS ALL FIVE RAW QUANTITY FIELDS ON THE CURRENT RECORD TO
004626* PACKED NUMERIC, ONE FIELD AT A TIME.
004628*-----------------------------------------------------------------
004630 430-DEEDIT-QTY-FIELDS.
004640     PERFORM 431-DEEDIT-ONE-QTY-FIELD     THRU 431-EXIT
004650             VARYING WS-QTY-IDX FROM 1 BY 1
004660             UNTIL   WS-QTY-IDX > 5.
004670 430-EXIT.
004680     EXIT.
004690
004692*-----------------------------------------------------------------
004694* CONVERTS ONE RAW QUANTITY FIELD TO WS-QTY-VALUE FOR USE IN THE
004696* CRITICALITY CALCULATION.
004698*-----------------------------------------------------------------
004700 431-DEEDIT-ONE-QTY-FIELD.
004710     MOVE    IP-QTY-RAW(WS-QTY-IDX) TO WS-EDIT-RAW.
004720     PERFORM 432-CONVERT-RAW-TO-NUMERIC   THRU 432-EXIT.
004730     MOVE    WS-EDIT-VALUE TO WS-QTY-VALUE(WS-QTY-IDX).
004740 431-EXIT.
004750     EXIT.
004760*-----------------------------------------------------------------
004770* RECORD HAS ALREADY PASSED 340-SCAN-EDIT-FIELD, SO THE RAW
004780* TEXT IS KNOWN TO BE ONLY DIGITS AND AT MOST ONE DECIMAL POINT.
004790*-----------------------------------------------------------------
004800 432-CONVERT-RAW-TO-NUMERIC.
004810     MOVE    SPACES TO WS-EDIT-INT-TEXT WS-EDIT-DEC-TEXT.
004820     UNSTRING WS-EDIT-RAW DELIMITED BY "."
004830             INTO WS-EDIT-INT-TEXT WS-EDIT-DEC-TEXT.
004840     IF WS-EDIT-DEC-TEXT = SPACES
004850         MOVE "00" TO WS-EDIT-DEC-TEXT
004860     ELSE
004870         INSPECT WS-EDIT-DEC-TEXT
004880                 REPLACING TRAILING SPACE BY "0"
004890     END-IF.
004900     INSPECT WS-EDIT-INT-TEXT REPLACING LEADING SPACE BY "0".
004910     MOVE    WS-EDIT-INT-TEXT TO WS-EDIT-INT-NUM.
004920     MOVE    WS-EDIT-DEC-TEXT TO WS-EDIT-DEC-NUM.
004930     COMPUTE WS-EDIT-VALUE =
004940             WS-EDIT-INT-NUM + (WS-EDIT-DEC-NUM / 100).
004950 432-EXIT.
004960     EXIT.
004970*-----------------------------------------------------------------
004980* WS-QTY-VALUE SUBSCRIPTS: 1=WH10 2=WH20 3=DEMAND 4=SAFETY
004990* 5=OPEN ORDERS - SAME ORDER AS THE ITEM PLANNING COPYBOOK.
005000*-----------------------------------------------------------------
005010 440-COMPUTE-AND-RELEASE.
005020     MOVE    WS-QTY-VALUE(1) TO LS-STOCK-WH10.
005030     MOVE    WS-QTY-VALUE(2) TO LS-STOCK-WH20.
005040     MOVE    WS-QTY-VALUE(3) TO LS-MRP-DEMAND.
005050     MOVE    WS-QTY-VALUE(4) TO LS-SAFETY-STOCK.
005060     MOVE    WS-QTY-VALUE(5) TO LS-OPEN-ORDERS.
005062*-----------------------------------------------------------------
005064* SUBPROGRAM RETURNS AVAILABLE STOCK, THE CRITICALITY FLAG, AND
005066* (WHEN CRITICAL) THE QUANTITY TO ORDER - SEE ComputeOrderQty.
005068*-----------------------------------------------------------------
005070     CALL    "ComputeOrderQty" USING LS-CALC-PARMS.
005080     IF LS-CRITICAL-FLAG = "Y"
005090         PERFORM 441-BUILD-AND-RELEASE    THRU 441-EXIT.
005100 440-EXIT.
005110     EXIT.
005120
005121*-----------------------------------------------------------------
005122* ASSIGNS THE NEXT SEQUENCE NUMBER, BUILDS THE CRITICAL-ITEM WORK
005123* RECORD FROM THE CURRENT INPUT RECORD AND THE SUBPROGRAM'S ANSWER,
005124* AND RELEASES IT TO THE SORT.
005125*-----------------------------------------------------------------
005130 441-BUILD-AND-RELEASE.
005140     ADD     1                 TO WS-CRIT-SEQ-NO.
005150     MOVE    IP-ITEM-CODE      TO WC-ITEM-CODE.
005160     MOVE    IP-MAIN-SUPPLIER  TO WC-MAIN-SUPPLIER.
005170     MOVE    IP-ITEM-DESC      TO WC-ITEM-DESC.
005180     MOVE    WS-QTY-VALUE(1)   TO WC-STOCK-WH10.
005190     MOVE    WS-QTY-VALUE(2)   TO WC-STOCK-WH20.
005200     MOVE    WS-QTY-VALUE(3)   TO WC-MRP-DEMAND.
005210     MOVE    WS-QTY-VALUE(4)   TO WC-SAFETY-STOCK.
005220     MOVE    WS-QTY-VALUE(5)   TO WC-OPEN-ORDERS.
005230     MOVE    LS-AVAIL-STOCK    TO WC-AVAIL-STOCK.
005240     MOVE    LS-ORDER-QTY      TO WC-ORDER-QTY.
005250     MOVE    IP-ITEM-OBS       TO WC-ITEM-OBS.
005260     MOVE    WS-CRIT-SEQ-NO    TO WC-SEQ-NO.
005270     RELEASE SORT-WORK-RECORD  FROM WS-CRIT-ITEM.
005280 441-EXIT.
005290     EXIT.
005300*-----------------------------------------------------------------
005310* U3/U4 OUTPUT PROCEDURE.  RETURNS THE SORTED CRITICAL ITEMS,
005320* WRITES THE REPORT AND ITS HISTORY COPY, AND ACCUMULATES THE
005330* RUN SUMMARY.
005340*-----------------------------------------------------------------
005350 450-RETURN-CRITICAL-ITEMS.
005360     OPEN    OUTPUT CRITICAL-REPORT-FILE.
005370     OPEN    OUTPUT CRITICAL-HIST-FILE.
005380     PERFORM 460-PRINT-REPORT-TITLES      THRU 460-EXIT.
005390     MOVE    "N" TO WS-RETURN-EOF-SW.
005400     PERFORM 451-RETURN-ONE-RECORD        THRU 451-EXIT.
005410     PERFORM 470-PRINT-ONE-DETAIL         THRU 470-EXIT
005420             UNTIL WS-RETURN-EOF.
005430     PERFORM 480-PRINT-SUMMARY            THRU 480-EXIT.
005440     CLOSE   CRITICAL-REPORT-FILE.
005450     CLOSE   CRITICAL-HIST-FILE.
005460 450-EXIT.
005470     EXIT.
005480
005482*-----------------------------------------------------------------
005484* RETURNS ONE CRITICAL ITEM FROM THE SORT, ALREADY IN QUANTITY-TO-
005486* ORDER DESCENDING SEQUENCE, INTO WS-CRIT-ITEM.
005488*-----------------------------------------------------------------
005490 451-RETURN-ONE-RECORD.
005500     RETURN  CRITICAL-SORT-FILE INTO WS-CRIT-ITEM
005510             AT END MOVE "Y" TO WS-RETURN-EOF-SW.
005520 451-EXIT.
005530     EXIT.
005540
005542*-----------------------------------------------------------------
005544* WRITES THE TITLE LINE TO BOTH THE REPORT AND ITS HISTORY COPY AND
005546* STARTS A NEW PAGE ON EACH.
005548*-----------------------------------------------------------------
005550 460-PRINT-REPORT-TITLES.
005560     WRITE   CRITICAL-REPORT-LINE FROM RPT-TITLE-LINE
005570             AFTER ADVANCING TOP-OF-FORM.
005580     WRITE   CRITICAL-HIST-LINE   FROM RPT-TITLE-LINE
005590             AFTER ADVANCING TOP-OF-FORM.
005600     PERFORM 461-PRINT-HEADER             THRU 461-EXIT.
005610 460-EXIT.
005620     EXIT.
005630
005632*-----------------------------------------------------------------
005634* WRITES THE COLUMN HEADINGS TO BOTH THE REPORT AND THE HISTORY
005636* COPY.
005638*-----------------------------------------------------------------
005640 461-PRINT-HEADER.
005650     WRITE   CRITICAL-REPORT-LINE FROM RPT-HEADER-LINE
005660             AFTER ADVANCING 2 LINES.
005670     WRITE   CRITICAL-HIST-LINE   FROM RPT-HEADER-LINE
005680             AFTER ADVANCING 2 LINES.
005690 461-EXIT.
005700     EXIT.
005710
005711*-----------------------------------------------------------------
005712* FORMATS AND WRITES ONE CRITICAL-ITEM DETAIL LINE TO BOTH THE
005713* REPORT AND THE HISTORY COPY, FLAGS ITEMS WITH AN ORDER QUANTITY
005714* ABOVE ZERO, AND ROLLS THE RUN SUMMARY FORWARD.
005715*-----------------------------------------------------------------
005720 470-PRINT-ONE-DETAIL.
005730     MOVE    WC-ITEM-CODE      TO CD-ITEM-CODE.
005740     MOVE    WC-MAIN-SUPPLIER  TO CD-SUPPLIER.
005750     MOVE    WC-ITEM-DESC      TO CD-DESC.
005760     MOVE    WC-STOCK-WH10     TO CD-WH10.
005770     MOVE    WC-STOCK-WH20     TO CD-WH20.
005780     MOVE    WC-MRP-DEMAND     TO CD-DEMAND.
005790     MOVE    WC-SAFETY-STOCK   TO CD-SAFETY.
005800     MOVE    WC-OPEN-ORDERS    TO CD-ORDERS.
005810     MOVE    WC-AVAIL-STOCK    TO CD-AVAIL.
005820     MOVE    WC-ORDER-QTY      TO CD-ORDER-QTY.
005830     MOVE    WC-ITEM-OBS       TO CD-OBS.
005840     IF WC-ORDER-QTY > ZERO
005850         MOVE "*" TO CD-FLG
005860     ELSE
005870         MOVE SPACE TO CD-FLG.
005880     WRITE   CRITICAL-REPORT-LINE FROM RPT-DETAIL-LINE.
005890     WRITE   CRITICAL-HIST-LINE   FROM RPT-DETAIL-LINE.
005900     PERFORM 490-ACCUMULATE-SUMMARY       THRU 490-EXIT.
005910     PERFORM 451-RETURN-ONE-RECORD        THRU 451-EXIT.
005920 470-EXIT.
005930     EXIT.
005940
005941*-----------------------------------------------------------------
005942* PRINTS THE THREE TRAILER LINES - TOTAL CRITICAL ITEMS, TOTAL
005943* QUANTITY TO ORDER, AND TOP SUPPLIER - TO BOTH COPIES OF THE
005944* REPORT.
005945*-----------------------------------------------------------------
005950 480-PRINT-SUMMARY.
005960     MOVE    WS-TOTAL-CRITICAL  TO WS-EDIT-NUM7.
005970     MOVE    "TOTAL CRITICAL ITEMS"      TO RPT-TRAILER-LABEL.
005980     MOVE    WS-EDIT-NUM7                TO RPT-TRAILER-VALUE.
005990     WRITE   CRITICAL-REPORT-LINE FROM RPT-TRAILER-LINE
006000             AFTER ADVANCING 3 LINES.
006010     WRITE   CRITICAL-HIST-LINE   FROM RPT-TRAILER-LINE
006020             AFTER ADVANCING 3 LINES.
006030
006040     MOVE    WS-TOTAL-ORDER-QTY TO WS-EDIT-NUM9.
006050     MOVE    "TOTAL QUANTITY TO ORDER"   TO RPT-TRAILER-LABEL.
006060     MOVE    WS-EDIT-NUM9                TO RPT-TRAILER-VALUE.
006070     WRITE   CRITICAL-REPORT-LINE FROM RPT-TRAILER-LINE
006080             AFTER ADVANCING 1 LINES.
006090     WRITE   CRITICAL-HIST-LINE   FROM RPT-TRAILER-LINE
006100             AFTER ADVANCING 1 LINES.
006110
006120     MOVE    WS-TOP-SUP-COUNT   TO WS-EDIT-NUM7.
006130     MOVE    SPACES             TO WS-TOP-SUP-TEXT.
006140     STRING  WS-TOP-SUP-NAME DELIMITED BY SIZE
006150             " (" DELIMITED BY SIZE
006160             WS-EDIT-NUM7 DELIMITED BY SIZE
006170             " ITEMS)" DELIMITED BY SIZE
006180             INTO WS-TOP-SUP-TEXT.
006190     MOVE    "TOP SUPPLIER"              TO RPT-TRAILER-LABEL.
006200     MOVE    WS-TOP-SUP-TEXT             TO RPT-TRAILER-VALUE.
006210     WRITE   CRITICAL-REPORT-LINE FROM RPT-TRAILER-LINE
006220             AFTER ADVANCING 1 LINES.
006230     WRITE   CRITICAL-HIST-LINE   FROM RPT-TRAILER-LINE
006240             AFTER ADVANCING 1 LINES.
006250 480-EXIT.
006260     EXIT.
006270
006272*-----------------------------------------------------------------
006274* ROLLS ONE CRITICAL ITEM INTO THE RUN TOTALS AND THE SUPPLIER
006276* TABLE.
006278*-----------------------------------------------------------------
006280 490-ACCUMULATE-SUMMARY.
006290     ADD     1             TO WS-TOTAL-CRITICAL.
006300     ADD     WC-ORDER-QTY  TO WS-TOTAL-ORDER-QTY.
006310     PERFORM 491-FIND-SUPPLIER-ROW        THRU 491-EXIT.
006320 490-EXIT.
006330     EXIT.
006340
006341*-----------------------------------------------------------------
006342* LOOKS UP WC-MAIN-SUPPLIER IN THE SUPPLIER TABLE, ADDS A NEW ROW IF
006343* NOT FOUND, AND CHECKS WHETHER THIS SUPPLIER IS NOW THE TOP
006344* SUPPLIER.
006345*-----------------------------------------------------------------
006350 491-FIND-SUPPLIER-ROW.
006360     MOVE    "N" TO WS-SUP-FOUND-SW.
006370     PERFORM 492-SCAN-SUPPLIER-ROW        THRU 492-EXIT
006380             VARYING WS-SUP-IDX FROM 1 BY 1
006390             UNTIL   WS-SUP-IDX > WS-SUP-COUNT-TOTAL
006400                  OR WS-SUP-FOUND.
006410     IF WS-SUP-FOUND
006420         ADD  1 TO WS-SUP-COUNT(WS-SUP-FOUND-IDX)
006430         PERFORM 493-CHECK-NEW-TOP        THRU 493-EXIT
006440     ELSE
006450         PERFORM 494-ADD-NEW-SUPPLIER     THRU 494-EXIT.
006460 491-EXIT.
006470     EXIT.
006480
006482*-----------------------------------------------------------------
006484* COMPARES ONE SUPPLIER TABLE ROW TO THE CURRENT ITEM'S SUPPLIER.
006486*-----------------------------------------------------------------
006490 492-SCAN-SUPPLIER-ROW.
006500     IF WS-SUP-NAME(WS-SUP-IDX) = WC-MAIN-SUPPLIER
006510         MOVE "Y"       TO WS-SUP-FOUND-SW
006520         MOVE WS-SUP-IDX TO WS-SUP-FOUND-IDX.
006530 492-EXIT.
006540     EXIT.
006550
006551*-----------------------------------------------------------------
006552* COMPARES A SUPPLIER'S UPDATED COUNT TO THE CURRENT TOP SUPPLIER.
006553* FIRST SUPPLIER TO REACH THE HIGH COUNT WINS ON TIES BECAUSE THIS
006554* TEST IS STRICTLY GREATER THAN, NOT GREATER THAN OR EQUAL.
006555*-----------------------------------------------------------------
006560 493-CHECK-NEW-TOP.
006570     IF WS-SUP-COUNT(WS-SUP-FOUND-IDX) > WS-TOP-SUP-COUNT
006580         MOVE WS-SUP-NAME(WS-SUP-FOUND-IDX)
006590                                    TO WS-TOP-SUP-NAME
006600         MOVE WS-SUP-COUNT(WS-SUP-FOUND-IDX)
006610                                    TO WS-TOP-SUP-COUNT.
006620 493-EXIT.
006630     EXIT.
006640
006641*-----------------------------------------------------------------
006642* ADDS A SUPPLIER NOT YET SEEN THIS RUN TO THE TABLE.  WARNS AND
006643* DROPS THE SUPPLIER FROM TOP-SUPPLIER COMPETITION IF THE TABLE IS
006644* FULL.
006645*-----------------------------------------------------------------
006650 494-ADD-NEW-SUPPLIER.
006660     IF WS-SUP-COUNT-TOTAL >= 100
006670         DISPLAY "MRP0400W SUPPLIER TABLE FULL - "
006680                 WC-MAIN-SUPPLIER
006690                 " WILL NOT COMPETE FOR TOP SUPPLIER"
006700     ELSE
006710         ADD  1 TO WS-SUP-COUNT-TOTAL
006720         MOVE WC-MAIN-SUPPLIER TO WS-SUP-NAME(WS-SUP-COUNT-TOTAL)
006730         MOVE 1                TO WS-SUP-COUNT(WS-SUP-COUNT-TOTAL)
006740         MOVE WS-SUP-COUNT-TOTAL TO WS-SUP-FOUND-IDX
006750         PERFORM 493-CHECK-NEW-TOP        THRU 493-EXIT.
006760 494-EXIT.
006770     EXIT.
006780*-----------------------------------------------------------------
006790* NORMAL END OF JOB.
006800*-----------------------------------------------------------------
006810 800-TERMINATE-RUN.
006820     DISPLAY "MRP0100I MRP CRITICAL ITEMS ANALYSIS COMPLETE".
006830     DISPLAY "MRP0100I RECORDS READ  : " WS-RECORD-COUNT.
006840     DISPLAY "MRP0100I ITEMS WRITTEN : " WS-TOTAL-CRITICAL.
006850 800-EXIT.
006860     EXIT.
006870*-----------------------------------------------------------------
006880* VALIDATION FAILURES.  NO OUTPUT FILE HAS BEEN OPENED AT THIS
006890* POINT SO THE ABEND LEAVES NO PARTIAL REPORT BEHIND.
006900*-----------------------------------------------------------------
006910 900-ABEND-BLANK-CODE.
006920     DISPLAY "MRP0301E BLANK ITEM-CODE AT INPUT RECORD "
006930             WS-RECORD-COUNT.
006940     DISPLAY "MRP0301E RUN TERMINATED - NO OUTPUT PRODUCED".
006950     CLOSE   ITEM-PLANNING-FILE.
006960     MOVE    16 TO RETURN-CODE.
006970     STOP RUN.
006980 900-EXIT.
006990     EXIT.
007000
007002*-----------------------------------------------------------------
007004* INVALID-NUMERIC-FIELD ABEND - SAME SHAPE AS 900-ABEND-BLANK-CODE
007006* ABOVE, DIFFERENT MESSAGE TEXT AND DUMPS THE FAILING RECORD.
007008*-----------------------------------------------------------------
007010 910-ABEND-INVALID-NUMERIC.
007020     DISPLAY "MRP0302E INVALID NUMERIC FIELD " WS-EDIT-FIELD-NAME
007030             " AT INPUT RECORD " WS-RECORD-COUNT.
007040     DISPLAY "MRP0302E  RECORD TEXT: " IP-DUMP-TEXT.
007050     DISPLAY "MRP0302E RUN TERMINATED - NO OUTPUT PRODUCED".
007060     CLOSE   ITEM-PLANNING-FILE.
007070     MOVE    16 TO RETURN-CODE.
007080     STOP RUN.
007090 910-EXIT.
007100     EXIT.
007110
007112*-----------------------------------------------------------------
007114* NEGATIVE-VALUE ABEND - SAME SHAPE AS 900-ABEND-BLANK-CODE ABOVE,
007116* DIFFERENT MESSAGE TEXT AND DUMPS THE FAILING RECORD.
007118*-----------------------------------------------------------------
007120 920-ABEND-NEGATIVE-VALUE.
007130     DISPLAY "MRP0303E NEGATIVE VALUE IN FIELD " WS-EDIT-FIELD-NAME
007140             " AT INPUT RECORD " WS-RECORD-COUNT.
007150     DISPLAY "MRP0303E  RECORD TEXT: " IP-DUMP-TEXT.
007160     DISPLAY "MRP0303E RUN TERMINATED - NO OUTPUT PRODUCED".
007170     CLOSE   ITEM-PLANNING-FILE.
007180     MOVE    16 TO RETURN-CODE.
007190     STOP RUN.
007200 920-EXIT.
007210     EXIT.
